000100******************************************************
000200*                                                     *
000300*  Fd For Conflict Report (CONFLICT)
000400*                                                     *
000500******************************************************
000600*  21/01/26 rjf - Created.
000700     fd  Conflict-File
000800         label records are standard
000900         record contains 40 characters.
001000     copy "WSELCFLT.cob".
001100*
