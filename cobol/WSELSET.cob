000100******************************************************
000200*                                                     *
000300*  Record Definition For Settings File                *
000400*     Single record, created with the defaults        *
000500*     noted below when the file does not yet exist.   *
000600*     See ELRPT aa005-Get-Or-Create-Settings.          *
000700*                                                     *
000800******************************************************
000900*  File width 56 bytes.
001000*
001100*  20/01/26 rjf - Created.
001200*  03/02/26 rjf - Solar-Cost added at site's request,
001300*                 for a future payback-period report.
001400 01  EL-Settings-Record.
001500     03  Set-HP-Cost            pic s9(2)v9(4) comp-3.
001600*         Def 0.2700  peak-hour tariff, EUR/kWh
001700     03  Set-HC-Cost            pic s9(2)v9(4) comp-3.
001800*         Def 0.2068  off-peak tariff, EUR/kWh
001900     03  Set-HP-Start           pic 9(6).
002000*         Def 071500  start of peak window, hhmmss
002100     03  Set-HP-End             pic 9(6).
002200*         Def 233000  end of peak window, hhmmss
002300     03  Set-Latitude           pic s9(3)v9(6) comp-3.
002400*         Def 48.680000  site latitude
002500     03  Set-Longitude          pic s9(3)v9(6) comp-3.
002600*         Def  3.219999  site longitude
002700     03  Set-Solar-Wc           pic 9(6)       comp.
002800*         Def 0  installed PV peak power, Wc
002900     03  Set-Solar-Eff          pic 9(3)v9(2)  comp-3.
003000*         Def 80.00  PV system efficiency, percent
003100     03  Set-Solar-Cost         pic 9(7)v9(2)  comp-3.
003200*         Def 0.00  PV installation cost, EUR
003300     03  filler                 pic x(14).
003400*
