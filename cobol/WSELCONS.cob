000100******************************************************
000200*                                                     *
000300*  Record Definition For Consumption Master File      *
000400*     Uses CR-Start-TS as key (ascending, unique)      *
000500*                                                     *
000600******************************************************
000700*  File width 30 bytes.
000800*
000900*  18/01/26 rjf - Created.
001000*  29/01/26 rjf - Added filler for growth - a Notes
001100*                 field was asked for but not agreed.
001200 01  EL-Consumption-Record.
001300     03  CR-Start-TS            pic 9(14)      comp.
001400     03  CR-End-TS              pic 9(14)      comp.
001500     03  CR-Kwh                 pic s9(5)v9(3) comp-3.
001600     03  filler                 pic x(8).
001700*
