000100******************************************************
000200*                                                     *
000300*  Select For Conflict Report (CONFLICT)
000400*                                                     *
000500******************************************************
000600*  21/01/26 rjf - Created.
000700     select Conflict-File assign to "CONFLICT"
000800         organization is sequential
000900         file status  is EL-Conflict-Status.
001000*
