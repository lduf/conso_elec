000100******************************************************
000200*                                                     *
000300*  Record Definition For Conflict Report File          *
000400*     One record per interval whose incoming value     *
000500*     disagreed with the value already on the master.  *
000600*                                                     *
000700******************************************************
000800*  File width 40 bytes.
000900*
001000*  21/01/26 rjf - Created.
001100 01  EL-Conflict-Record.
001200     03  CF-Start-TS            pic 9(14)      comp.
001300     03  CF-End-TS              pic 9(14)      comp.
001400     03  CF-Existing-Kwh        pic s9(5)v9(3) comp-3.
001500     03  CF-New-Kwh             pic s9(5)v9(3) comp-3.
001600     03  filler                 pic x(10).
001700*
