000100******************************************************
000200*                                                     *
000300*  Select For Consumption Analysis Report (RPTFILE)
000400*                                                     *
000500******************************************************
000600*  02/03/26 rjf - Created.
000700     select Report-File assign to "RPTFILE"
000800         organization is line sequential
000900         file status  is EL-Rptfile-Status.
001000*
