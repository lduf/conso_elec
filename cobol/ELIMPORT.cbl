000100****************************************************************
000200*                                                                *
000300*   Consumption Import - Duplicate Managed Load Of RAWCONSO      *
000400*                                                                *
000500****************************************************************
000600*
000700  identification          division.
000800*=================================
000900 
001000  program-id.       ELIMPORT.
001100***
001200  author.            R. J. Fennimore.
001300***
001400  installation.      Data Processing - Meter Readings Section.
001500***
001600  date-written.      14/03/1987.
001700***
001800  date-compiled.
001900***
002000  security.          Unpublished - Section use only.
002100***
002200*   Remarks.          Reads the half-hourly consumption export from
002300*                     the utility (RAWCONSO), skips the 15-line
002400*                     header the utility insists on sending us, and
002500*                     loads new intervals onto CONSMAST.  An interval
002600*                     already on file with the same reading is a
002700*                     duplicate and is simply skipped; one already on
002800*                     file with a DIFFERENT reading is left alone and
002900*                     is written to CONFLICT for the meter clerk to
003000*                     look at - we do not guess which value is right.
003100***
003200*   Called Modules.
003300*                     None.
003400***
003500*   Files used :
003600*                     RAWCONSO.   Utility consumption export.
003700*                     CONSMAST.   Consumption master.
003800*                     CONFLICT.   Conflicting-reading report.
003900***
004000*   Error messages used.
004100*                     None - file status checked in line, see
004200*                     zz040-Evaluate-Status.
004300***
004400******************************************************************
004500* Change Log.
004600******************************************************************
004700* 14/03/87 rjf - 1.0.00 Created.                                  ELI0001
004800* 02/06/87 rjf - 1.0.01 Table size raised from 8000 to 12000 -    ELI0002
004900*                one summer quarter overran it.                   ELI0003
005000* 19/11/91 rjf - 1.1.00 Added the 0.000001 kWh tolerance on the   ELI0004
005100*                duplicate test - exact equality was failing on   ELI0005
005200*                readings re-exported after the utility's own     ELI0006
005300*                rounding changed.                                ELI0007
005400* 07/04/94 pmh - 1.1.01 Fixed insertion-sort shift - last table   ELI0008
005500*                entry was being dropped when a new low interval  ELI0009
005600*                arrived before everything else on file.          ELI0010
005700* 23/09/98 pmh - 1.2.00 Y2K - CR-Start-TS/CR-End-TS already held  ELI0011
005800*                full 4-digit years, no change needed here, but   ELI0012
005900*                date-written noted for the audit.                ELI0013
006000* 11/01/02 pmh - 1.2.01 Conflict record now carries both values   ELI0014
006100*                instead of just flagging the interval - meter    ELI0015
006200*                clerk was having to re-run the extract to compareELI0016
006300* 20/08/09 dok - 1.3.00 Moved to comp-3 kwh fields throughout,    ELI0017
006400*                was zoned decimal, to cut the table down in size.ELI0018
006500* 11/02/26 dok - 1.4.00 Raised table to 20000 entries for the     ELI0019
006600*                longer retention period now asked for.           ELI0020
006700* 02/03/26 rjf - 1.4.01 Shift/rewrite loops taken out of line intoELI0021
006800*                their own paragraphs per the house PERFORM       ELI0022
006900*                standard - no inline PERFORM bodies now left.    ELI0023
007000******************************************************************
007100 
007200  environment             division.
007300*=================================
007400 
007500  configuration           section.
007600  special-names.
007700      C01 is TOP-OF-FORM
007800      class EL-Numeric-Class is "0" thru "9"
007900      UPSI-0.
008000 
008100  input-output            section.
008200  file-control.
008300      copy "SELELRAW.cob".
008400      copy "SELELCNM.cob".
008500      copy "SELELCFL.cob".
008600 
008700  data                    division.
008800*=================================
008900 
009000  file                    section.
009100      copy "FDELRAW.cob".
009200      copy "FDELCNM.cob".
009300      copy "FDELCFL.cob".
009400 
009500  working-storage         section.
009600*-------------------------
009700  77  prog-name               pic x(17)  value "ELIMPORT (1.4.01)".
009800 
009900  01  WS-Data.
010000      03  EL-Rawconso-Status     pic xx.
010100      03  EL-Consmast-Status     pic xx.
010200      03  EL-Conflict-Status     pic xx.
010300*
010400      03  WS-Eval-Msg            pic x(25)  value spaces.
010500      03  WS-Raw-Eof-Sw          pic x      value "N".
010600          88  WS-Raw-Eof                    value "Y".
010700      03  WS-Header-Ctr          binary-char unsigned value zero.
010800*          Count of header lines still to be thrown away -
010900*          utility has sent 15 of them every export since day one.
011000      03  WS-Recs-Read           binary-long unsigned value zero.
011100      03  WS-Recs-Added          binary-long unsigned value zero.
011200      03  WS-Recs-Ignored        binary-long unsigned value zero.
011300      03  WS-Recs-Conflict       binary-long unsigned value zero.
011400      03  WS-Cons-Count          binary-long unsigned value zero.
011500*          Number of intervals currently held in EL-Cons-Table.
011600      03  filler                 pic x(04).
011700 
011800* Kwh-difference work fields for the 0.000001 tolerance test -
011900* held to 6 decimals so the compare itself is exact.
012000  01  WS-Kwh-Compare.
012100      03  WS-Kwh-Existing        pic s9(5)v9(6) comp-3.
012200      03  WS-Kwh-New             pic s9(5)v9(6) comp-3.
012300      03  WS-Kwh-Diff            pic s9(5)v9(6) comp-3.
012400      03  WS-Kwh-Tolerance       pic s9(5)v9(6) comp-3 value 0.000001.
012500      03  filler                 pic x(04).
012600 
012700* Work fields for splitting the kWh text value out of RAWCONSO -
012800* the utility's export still carries a decimal comma some days.
012900  01  WS-Value-Work.
013000      03  WS-Value-Edit          pic x(12).
013100      03  WS-Value-Whole         pic s9(5)      comp-3.
013200      03  WS-Value-Frac          pic 9(3).
013300      03  filler                 pic x(04).
013400 
013500* Breaks down a dd/mm/yyyy hh:mm:ss stamp as delivered by the
013600* utility into its component digits - used for both start and end.
013700  01  WS-Stamp-Work.
013800      03  WS-Stamp-DD            pic 99.
013900      03  filler                 pic x.
014000      03  WS-Stamp-MM            pic 99.
014100      03  filler                 pic x.
014200      03  WS-Stamp-CCYY          pic 9(4).
014300      03  filler                 pic x.
014400      03  WS-Stamp-HH            pic 99.
014500      03  filler                 pic x.
014600      03  WS-Stamp-MI            pic 99.
014700      03  filler                 pic x.
014800      03  WS-Stamp-SS            pic 99.
014900  01  WS-Stamp-Alt redefines WS-Stamp-Work
015000                             pic x(19).
015100*      Alternate x(19) view - lets us MOVE the raw field straight
015200*      in without having to name every filler slash in the caller.
015300 
015400  copy "WSELDATE.cob".
015500 
015600* In-memory copy of the consumption master, held sorted ascending
015700* on CR-Start-TS so new arrivals are inserted in place and the
015800* whole table is simply written back out in order at close-down.
015900  01  EL-Cons-Table.
016000      03  EL-Cons-Entry occurs 20000 times
016100                        ascending key is EL-Cons-Start-T
016200                        indexed by EL-Cons-Idx.
016300          05  EL-Cons-Start-T    pic 9(14)      comp.
016400          05  EL-Cons-End-T      pic 9(14)      comp.
016500          05  EL-Cons-Kwh-T      pic s9(5)v9(3) comp-3.
016600          05  filler             pic x(03).
016700 
016800  01  WS-New-Conflict-Rec.
016900      03  WS-Shift-Idx           binary-long unsigned.
017000      03  WS-Search-Idx          binary-long unsigned.
017100      03  filler                 pic x(04).
017200 
017300  procedure division.
017400 
017500  aa000-Main                  section.
017600***********************************
017700      perform   aa010-Load-Master-Table.
017800      perform   aa020-Open-Input-Files.
017900      perform   aa030-Process-Input
018000                until      WS-Raw-Eof.
018100      perform   aa040-Rewrite-Master.
018200      perform   aa050-Print-Control-Totals.
018300      close     Raw-Consumption-File
018400                Conflict-File.
018500      goback.
018600 
018700  aa000-Exit.  exit section.
018800 
018900  aa010-Load-Master-Table     section.
019000***********************************
019100* Brings the whole of CONSMAST into EL-Cons-Table so new intervals
019200* can be located and inserted with a SEARCH ALL - the export is not
019300* guaranteed to arrive in timestamp order so an indexed read isn't
019400* available to us here.
019500      move      zero to WS-Cons-Count.
019600      open      input Consumption-Master-File.
019700      if        EL-Consmast-Status = "35"
019800*               No master yet - first run, table starts empty.
019900                go to     aa010-Exit
020000      end-if.
020100      perform   aa011-Read-Master-Rec.
020200      perform   aa012-Store-Master-Rec
020300                until      EL-Consmast-Status = "10".
020400      close     Consumption-Master-File.
020500 
020600  aa010-Exit.  exit section.
020700 
020800  aa011-Read-Master-Rec       section.
020900***********************************
021000      read      Consumption-Master-File next record
021100                at end
021200                move      "10" to EL-Consmast-Status
021300      end-read.
021400 
021500  aa011-Exit.  exit section.
021600 
021700  aa012-Store-Master-Rec      section.
021800***********************************
021900      add       1 to WS-Cons-Count.
022000      set       EL-Cons-Idx to WS-Cons-Count.
022100      move      CR-Start-TS to EL-Cons-Start-T (EL-Cons-Idx).
022200      move      CR-End-TS   to EL-Cons-End-T   (EL-Cons-Idx).
022300      move      CR-Kwh      to EL-Cons-Kwh-T   (EL-Cons-Idx).
022400      perform   aa011-Read-Master-Rec.
022500 
022600  aa012-Exit.  exit section.
022700 
022800  aa020-Open-Input-Files      section.
022900***********************************
023000* Skips the 15-line header block the utility still sends on every
023100* export - see Remarks.  No amount of asking has stopped this.
023200      open      input Raw-Consumption-File.
023300      open      output Conflict-File.
023400      move      zero to WS-Header-Ctr.
023500      perform   aa021-Read-Raw-Rec
023600                until      WS-Raw-Eof
023700                or         WS-Header-Ctr = 15.
023800 
023900  aa020-Exit.  exit section.
024000 
024100  aa021-Read-Raw-Rec          section.
024200***********************************
024300      read      Raw-Consumption-File next record
024400                at end
024500                set       WS-Raw-Eof to true
024600                go to     aa021-Exit
024700      end-read.
024800      add       1 to WS-Header-Ctr.
024900 
025000  aa021-Exit.  exit section.
025100 
025200  aa030-Process-Input         section.
025300***********************************
025400      read      Raw-Consumption-File next record
025500                at end
025600                set       WS-Raw-Eof to true
025700                go to     aa030-Exit
025800      end-read.
025900      add       1 to WS-Recs-Read.
026000      perform   aa031-Parse-Start-Stamp.
026100      perform   aa032-Parse-End-Stamp.
026200      perform   aa033-Parse-Kwh-Value.
026300      perform   aa034-Apply-To-Master.
026400 
026500  aa030-Exit.  exit section.
026600 
026700  aa031-Parse-Start-Stamp     section.
026800***********************************
026900* Raw-Start-Stamp is dd/mm/yyyy hh:mm:ss exactly as the utility
027000* lays it out - broken into digits via WS-Stamp-Alt then rebuilt
027100* in yyyymmddhhmmss order via the WSELDATE redefinition.
027200      move      Raw-Start-Stamp to WS-Stamp-Alt.
027300      move      WS-Stamp-CCYY   to TS-CCYY.
027400      move      WS-Stamp-MM     to TS-MM.
027500      move      WS-Stamp-DD     to TS-DD.
027600      move      WS-Stamp-HH     to TS-HH.
027700      move      WS-Stamp-MI     to TS-MI.
027800      move      WS-Stamp-SS     to TS-SS.
027900      move      TS-Full         to CR-Start-TS.
028000 
028100  aa031-Exit.  exit section.
028200 
028300  aa032-Parse-End-Stamp       section.
028400***********************************
028500      move      Raw-End-Stamp   to WS-Stamp-Alt.
028600      move      WS-Stamp-CCYY   to TS-CCYY.
028700      move      WS-Stamp-MM     to TS-MM.
028800      move      WS-Stamp-DD     to TS-DD.
028900      move      WS-Stamp-HH     to TS-HH.
029000      move      WS-Stamp-MI     to TS-MI.
029100      move      WS-Stamp-SS     to TS-SS.
029200      move      TS-Full         to CR-End-TS.
029300 
029400  aa032-Exit.  exit section.
029500 
029600  aa033-Parse-Kwh-Value       section.
029700***********************************
029800* Utility uses a decimal comma on days its own extract runs under
029900* the French locale - swap it for a point before we split it, per
030000* the 1.1.00 note above.
030100      move      Raw-Kwh-Value   to WS-Value-Edit.
030200      inspect   WS-Value-Edit   replacing all "," by ".".
030300      unstring  WS-Value-Edit   delimited by "."
030400                into       WS-Value-Whole
030500                           WS-Value-Frac.
030600      compute   CR-Kwh = WS-Value-Whole + (WS-Value-Frac / 1000).
030700 
030800  aa033-Exit.  exit section.
030900 
031000  aa034-Apply-To-Master       section.
031100***********************************
031200* Locates the interval by start timestamp (unique, ascending key)
031300* then settles not-found / matching / conflicting per the duplicate
031400* rule in Remarks.
031500      set       EL-Cons-Idx to 1.
031600      if        WS-Cons-Count not = zero
031700                search all EL-Cons-Entry
031800                     at end
031900                          perform  aa035-Insert-New-Entry
032000                          go to    aa034-Exit
032100                     when  EL-Cons-Start-T (EL-Cons-Idx) = CR-Start-TS
032200                          perform  aa036-Settle-Existing
032300                          go to    aa034-Exit
032400                end-search
032500      end-if.
032600      perform   aa035-Insert-New-Entry.
032700 
032800  aa034-Exit.  exit section.
032900 
033000  aa035-Insert-New-Entry      section.
033100***********************************
033200* New interval - found its ascending slot (EL-Cons-Idx after the
033300* failed SEARCH ALL is the first entry greater than the new key, or
033400* one past the last entry if the new key sorts highest of all) and
033500* shifts the tail of the table down one place to make room.
033600      perform   aa0351-Shift-One-Entry thru aa0351-Exit
033700                varying    WS-Shift-Idx from WS-Cons-Count by -1
033800                until      WS-Shift-Idx < EL-Cons-Idx.
033900      move      CR-Start-TS to EL-Cons-Start-T (EL-Cons-Idx).
034000      move      CR-End-TS   to EL-Cons-End-T   (EL-Cons-Idx).
034100      move      CR-Kwh      to EL-Cons-Kwh-T   (EL-Cons-Idx).
034200      add       1 to WS-Cons-Count.
034300      add       1 to WS-Recs-Added.
034400 
034500  aa035-Exit.  exit section.
034600 
034700  aa0351-Shift-One-Entry      section.
034800***********************************
034900      move      EL-Cons-Entry (WS-Shift-Idx)
035000                  to  EL-Cons-Entry (WS-Shift-Idx + 1).
035100 
035200  aa0351-Exit.  exit section.
035300 
035400  aa036-Settle-Existing       section.
035500***********************************
035600* Interval already on file - test the kWh difference against the
035700* 0.000001 tolerance; equal within tolerance is a true duplicate
035800* and is simply skipped, otherwise a conflict record is written and
035900* the master entry is left exactly as it was.
036000      move      EL-Cons-Kwh-T (EL-Cons-Idx) to WS-Kwh-Existing.
036100      move      CR-Kwh                      to WS-Kwh-New.
036200      compute   WS-Kwh-Diff = WS-Kwh-Existing - WS-Kwh-New.
036300      if        WS-Kwh-Diff < zero
036400                multiply  -1 by WS-Kwh-Diff
036500      end-if.
036600      if        WS-Kwh-Diff < WS-Kwh-Tolerance
036700                add       1 to WS-Recs-Ignored
036800      else
036900                move      CR-Start-TS to CF-Start-TS
037000                move      CR-End-TS   to CF-End-TS
037100                move      EL-Cons-Kwh-T (EL-Cons-Idx) to CF-Existing-Kwh
037200                move      CR-Kwh      to CF-New-Kwh
037300                write     EL-Conflict-Record
037400                add       1 to WS-Recs-Conflict
037500      end-if.
037600 
037700  aa036-Exit.  exit section.
037800 
037900  aa040-Rewrite-Master        section.
038000***********************************
038100* Table is already in ascending CR-Start-TS order, old entries and
038200* new insertions alike, so the whole thing is simply written back
038300* out - no sort step is needed or used.
038400      open      output Consumption-Master-File.
038500      perform   aa0401-Write-One-Entry thru aa0401-Exit
038600                varying    EL-Cons-Idx from 1 by 1
038700                until      EL-Cons-Idx > WS-Cons-Count.
038800      close     Consumption-Master-File.
038900 
039000  aa040-Exit.  exit section.
039100 
039200  aa0401-Write-One-Entry      section.
039300***********************************
039400      move      EL-Cons-Start-T (EL-Cons-Idx) to CR-Start-TS.
039500      move      EL-Cons-End-T   (EL-Cons-Idx) to CR-End-TS.
039600      move      EL-Cons-Kwh-T   (EL-Cons-Idx) to CR-Kwh.
039700      write     EL-Consumption-Record.
039800 
039900  aa0401-Exit.  exit section.
040000 
040100  aa050-Print-Control-Totals  section.
040200***********************************
040300* Short control report for the overnight log - one line per count,
040400* per Remarks - the full printed report belongs to ELRPT, not this
040500* program.
040600      display   "ELIMPORT - CONSUMPTION IMPORT CONTROL TOTALS".
040700      display   "RECORDS READ       : " WS-Recs-Read.
040800      display   "RECORDS ADDED      : " WS-Recs-Added.
040900      display   "DUPLICATES IGNORED : " WS-Recs-Ignored.
041000      display   "CONFLICTS WRITTEN  : " WS-Recs-Conflict.
041100 
041200  aa050-Exit.  exit section.
041300 
