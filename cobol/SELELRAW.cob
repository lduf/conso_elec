000100******************************************************
000200*                                                     *
000300*  Select For Raw Consumption Export (RAWCONSO)
000400*                                                     *
000500******************************************************
000600*  18/01/26 rjf - Created.
000700     select Raw-Consumption-File assign to "RAWCONSO"
000800         organization is line sequential
000900         file status  is EL-Rawconso-Status.
001000*
