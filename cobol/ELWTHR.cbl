000100****************************************************************
000200*                                                                *
000300*   Weather Resampling - Hourly Feed To 30-Minute Master         *
000400*                                                                *
000500****************************************************************
000600*
000700  identification          division.
000800*=================================
000900 
001000  program-id.       ELWTHR.
001100***
001200  author.            R. J. Fennimore.
001300***
001400  installation.      Data Processing - Meter Readings Section.
001500***
001600  date-written.      22/04/1987.
001700***
001800  date-compiled.
001900***
002000  security.          Unpublished - Section use only.
002100***
002200*   Remarks.          The weather feed (WTHRHRLY) arrives once an
002300*                     hour; ELRPT needs it lined up on the same
002400*                     30-minute grid as CONSMAST.  This program walks
002500*                     the hourly readings in pairs and drops a
002600*                     midpoint record in between each pair onto
002700*                     WTHRMAST, then carries the final hourly reading
002800*                     across unchanged - there is nothing after it to
002900*                     average against.  WTHRMAST is held in memory
003000*                     exactly as ELIMPORT holds CONSMAST, so a re-run
003100*                     can never duplicate a timestamp already there.
003200***
003300*   Called Modules.
003400*                     None.
003500***
003600*   Files used :
003700*                     WTHRHRLY.   Hourly weather feed, ascending.
003800*                     WTHRMAST.   30-minute weather master.
003900***
004000******************************************************************
004100* Change Log.
004200******************************************************************
004300* 22/04/87 rjf - 1.0.00 Created.                                  ELW0001
004400* 30/07/90 rjf - 1.0.01 Midpoint rounding changed to round-half-  ELW0002
004500*                away-from-zero - was truncating, pulling the     ELW0003
004600*                afternoon radiation figures down a shade.        ELW0004
004700* 23/09/98 pmh - 1.1.00 Y2K - WH-TS already full 4-digit year,    ELW0005
004800*                no change needed, noted for the audit.           ELW0006
004900* 14/05/03 pmh - 1.1.01 Master now held in a table and merged in  ELW0007
005000*                memory, same as ELIMPORT does for CONSMAST - a   ELW0008
005100*                re-run after an aborted job was doubling up the  ELW0009
005200*                inserted 30-minute records under the old extend- ELW0010
005300*                and-append method.                               ELW0011
005400* 20/08/09 dok - 1.2.00 Direct-Rad picked up from the feed - was  ELW0012
005500*                being dropped on the floor since the feed startedELW0013
005600*                carrying it.                                     ELW0014
005700* 02/03/26 rjf - 1.2.01 Shift/rewrite loops taken out of line intoELW0015
005800*                their own paragraphs per the house PERFORM       ELW0016
005900*                standard - no inline PERFORM bodies now left.    ELW0017
006000******************************************************************
006100 
006200  environment             division.
006300*=================================
006400 
006500  configuration           section.
006600  special-names.
006700      C01 is TOP-OF-FORM
006800      class EL-Numeric-Class is "0" thru "9"
006900      UPSI-0.
007000 
007100  input-output            section.
007200  file-control.
007300      copy "SELELWHR.cob".
007400      copy "SELELWMS.cob".
007500 
007600  data                    division.
007700*=================================
007800 
007900  file                    section.
008000      copy "FDELWHR.cob".
008100      copy "FDELWMS.cob".
008200 
008300  working-storage         section.
008400*-------------------------
008500  77  prog-name               pic x(17)  value "ELWTHR  (1.2.01)".
008600 
008700  01  WS-Data.
008800      03  EL-Wthrhrly-Status     pic xx.
008900      03  EL-Wthrmast-Status     pic xx.
009000*
009100      03  WS-Hourly-Eof-Sw       pic x      value "N".
009200          88  WS-Hourly-Eof                 value "Y".
009300      03  WS-First-Rec-Sw        pic x      value "Y".
009400          88  WS-First-Rec                  value "Y".
009500      03  WS-Recs-Written        binary-long unsigned value zero.
009600      03  WS-Mast-Count          binary-long unsigned value zero.
009700*          Number of 30-minute readings currently held in
009800*          EL-Wthr-Table, old master plus whatever this run adds.
009900      03  WS-Shift-Idx           binary-long unsigned.
010000      03  filler                 pic x(04).
010100 
010200* The hourly reading just read, and the one read ahead of it - kept
010300* as a separate group so the midpoint can be worked out across the
010400* two without a second file being opened.
010500  01  WS-Prior-Hourly.
010600      03  WS-Prior-TS            pic 9(14)      comp.
010700      03  WS-Prior-Temp          pic s9(3)v9(2) comp-3.
010800      03  WS-Prior-Precip        pic s9(3)v9(2) comp-3.
010900      03  WS-Prior-Cloud         pic s9(3)v9(2) comp-3.
011000      03  WS-Prior-Short-Rad     pic s9(4)v9(2) comp-3.
011100      03  WS-Prior-Direct-Rad    pic s9(4)v9(2) comp-3.
011200      03  WS-Prior-Wind          pic s9(3)v9(2) comp-3.
011300      03  filler                 pic x(6).
011400 
011500* Holds the just-read hourly reading untouched while aa030 borrows
011600* the WH- group to build and place the midpoint ahead of it.
011700  01  WS-Current-Hourly.
011800      03  WS-Current-TS          pic 9(14)      comp.
011900      03  WS-Current-Temp        pic s9(3)v9(2) comp-3.
012000      03  WS-Current-Precip      pic s9(3)v9(2) comp-3.
012100      03  WS-Current-Cloud       pic s9(3)v9(2) comp-3.
012200      03  WS-Current-Short-Rad   pic s9(4)v9(2) comp-3.
012300      03  WS-Current-Direct-Rad  pic s9(4)v9(2) comp-3.
012400      03  WS-Current-Wind        pic s9(3)v9(2) comp-3.
012500      03  filler                 pic x(6).
012600 
012700* Midpoint work - rounds half away from zero per the 1.0.01 note.
012800  01  WS-Mid-Sum                 pic s9(5)v9(3) comp-3.
012900 
013000  copy "WSELDATE.cob".
013100 
013200* The 30-minute grid step added onto a prior stamp to build the
013300* midpoint timestamp - held as comp so it is a straight binary add.
013400  01  WS-Half-Hour-Secs          pic 9(6) comp value 001800.
013500 
013600* In-memory copy of the weather master, held sorted ascending on
013700* WH-TS exactly as EL-Cons-Table is held in ELIMPORT - lets a new
013800* 30-minute reading be placed and a re-run be detected with a
013900* single SEARCH ALL rather than a second pass of the file.
014000  01  EL-Wthr-Table.
014100      03  EL-Wthr-Entry occurs 40000 times
014200                        ascending key is EL-Wthr-TS-T
014300                        indexed by EL-Wthr-Idx.
014400          05  EL-Wthr-TS-T       pic 9(14)      comp.
014500          05  EL-Wthr-Temp-T     pic s9(3)v9(2) comp-3.
014600          05  EL-Wthr-Precip-T   pic s9(3)v9(2) comp-3.
014700          05  EL-Wthr-Cloud-T    pic s9(3)v9(2) comp-3.
014800          05  EL-Wthr-Short-T    pic s9(4)v9(2) comp-3.
014900          05  EL-Wthr-Direct-T   pic s9(4)v9(2) comp-3.
015000          05  EL-Wthr-Wind-T     pic s9(3)v9(2) comp-3.
015100          05  filler             pic x(06).
015200 
015300  procedure division.
015400 
015500  aa000-Main                  section.
015600***********************************
015700      perform   aa010-Load-Master-Table.
015800      perform   aa015-Open-Hourly-File.
015900      perform   aa020-Interpolate-And-Merge
016000                until      WS-Hourly-Eof.
016100      perform   aa040-Rewrite-Master.
016200      perform   aa050-Print-Control-Totals.
016300      close     Weather-Hourly-File.
016400      goback.
016500 
016600  aa000-Exit.  exit section.
016700 
016800  aa010-Load-Master-Table     section.
016900***********************************
017000* Brings the whole of WTHRMAST into EL-Wthr-Table so new 30-minute
017100* readings can be placed, and re-runs detected, with a SEARCH ALL -
017200* same technique ELIMPORT uses for CONSMAST.
017300      move      zero to WS-Mast-Count.
017400      open      input Weather-Master-File.
017500      if        EL-Wthrmast-Status = "35"
017600*               No master yet - first run, table starts empty.
017700                go to     aa010-Exit
017800      end-if.
017900      perform   aa011-Read-Master-Rec.
018000      perform   aa012-Store-Master-Rec
018100                until      EL-Wthrmast-Status = "10".
018200      close     Weather-Master-File.
018300 
018400  aa010-Exit.  exit section.
018500 
018600  aa011-Read-Master-Rec       section.
018700***********************************
018800      read      Weather-Master-File next record
018900                at end
019000                move      "10" to EL-Wthrmast-Status
019100      end-read.
019200 
019300  aa011-Exit.  exit section.
019400 
019500  aa012-Store-Master-Rec      section.
019600***********************************
019700      add       1 to WS-Mast-Count.
019800      set       EL-Wthr-Idx to WS-Mast-Count.
019900      move      WH-TS            to EL-Wthr-TS-T     (EL-Wthr-Idx).
020000      move      WH-Temperature   to EL-Wthr-Temp-T    (EL-Wthr-Idx).
020100      move      WH-Precipitation to EL-Wthr-Precip-T  (EL-Wthr-Idx).
020200      move      WH-Cloud-Cover   to EL-Wthr-Cloud-T   (EL-Wthr-Idx).
020300      move      WH-Shortwave-Rad to EL-Wthr-Short-T   (EL-Wthr-Idx).
020400      move      WH-Direct-Rad    to EL-Wthr-Direct-T  (EL-Wthr-Idx).
020500      move      WH-Wind-Speed    to EL-Wthr-Wind-T    (EL-Wthr-Idx).
020600      perform   aa011-Read-Master-Rec.
020700 
020800  aa012-Exit.  exit section.
020900 
021000  aa015-Open-Hourly-File      section.
021100***********************************
021200      open      input Weather-Hourly-File.
021300 
021400  aa015-Exit.  exit section.
021500 
021600  aa020-Interpolate-And-Merge section.
021700***********************************
021800* WTHRHRLY arrives strictly ascending so each pair is read once, in
021900* order, with no look-back.  Every hourly reading is placed as read;
022000* a midpoint is additionally placed ahead of every reading bar the
022100* very first, per Remarks.
022200      read      Weather-Hourly-File next record
022300                at end
022400                set       WS-Hourly-Eof to true
022500                go to     aa020-Exit
022600      end-read.
022700      move      WH-TS            to WS-Current-TS.
022800      move      WH-Temperature   to WS-Current-Temp.
022900      move      WH-Precipitation to WS-Current-Precip.
023000      move      WH-Cloud-Cover   to WS-Current-Cloud.
023100      move      WH-Shortwave-Rad to WS-Current-Short-Rad.
023200      move      WH-Direct-Rad    to WS-Current-Direct-Rad.
023300      move      WH-Wind-Speed    to WS-Current-Wind.
023400      if        not WS-First-Rec
023500                perform   aa030-Place-Midpoint-Record
023600      end-if.
023700      set       WS-First-Rec-Sw to "N".
023800      move      WS-Current-TS         to WH-TS.
023900      move      WS-Current-Temp       to WH-Temperature.
024000      move      WS-Current-Precip     to WH-Precipitation.
024100      move      WS-Current-Cloud      to WH-Cloud-Cover.
024200      move      WS-Current-Short-Rad  to WH-Shortwave-Rad.
024300      move      WS-Current-Direct-Rad to WH-Direct-Rad.
024400      move      WS-Current-Wind       to WH-Wind-Speed.
024500      perform   aa032-Place-If-New.
024600      perform   aa021-Save-As-Prior.
024700 
024800  aa020-Exit.  exit section.
024900 
025000  aa021-Save-As-Prior         section.
025100***********************************
025200      move      WS-Current-TS         to WS-Prior-TS.
025300      move      WS-Current-Temp       to WS-Prior-Temp.
025400      move      WS-Current-Precip     to WS-Prior-Precip.
025500      move      WS-Current-Cloud      to WS-Prior-Cloud.
025600      move      WS-Current-Short-Rad  to WS-Prior-Short-Rad.
025700      move      WS-Current-Direct-Rad to WS-Prior-Direct-Rad.
025800      move      WS-Current-Wind       to WS-Prior-Wind.
025900 
026000  aa021-Exit.  exit section.
026100 
026200  aa030-Place-Midpoint-Record section.
026300***********************************
026400* WH-TS is 14 digits CCYYMMDDHHMMSS - the prior stamp plus half an
026500* hour lands on the correct calendar day automatically because
026600* TS-Full is a straight binary add, not a string operation.  The
026700* WH- group is borrowed here to build and place the midpoint; aa020
026800* restores it to the just-read hourly values once this returns.
026900      move      WS-Prior-TS to TS-Full.
027000      add       WS-Half-Hour-Secs to TS-Full.
027100      move      TS-Full          to WH-TS.
027200      compute   WS-Mid-Sum rounded mode is nearest-away-from-zero
027300                = (WS-Prior-Temp + WS-Current-Temp) / 2.
027400      move      WS-Mid-Sum to WH-Temperature.
027500      compute   WS-Mid-Sum rounded mode is nearest-away-from-zero
027600                = (WS-Prior-Precip + WS-Current-Precip) / 2.
027700      move      WS-Mid-Sum to WH-Precipitation.
027800      compute   WS-Mid-Sum rounded mode is nearest-away-from-zero
027900                = (WS-Prior-Cloud + WS-Current-Cloud) / 2.
028000      move      WS-Mid-Sum to WH-Cloud-Cover.
028100      compute   WS-Mid-Sum rounded mode is nearest-away-from-zero
028200                = (WS-Prior-Short-Rad + WS-Current-Short-Rad) / 2.
028300      move      WS-Mid-Sum to WH-Shortwave-Rad.
028400      compute   WS-Mid-Sum rounded mode is nearest-away-from-zero
028500                = (WS-Prior-Direct-Rad + WS-Current-Direct-Rad) / 2.
028600      move      WS-Mid-Sum to WH-Direct-Rad.
028700      compute   WS-Mid-Sum rounded mode is nearest-away-from-zero
028800                = (WS-Prior-Wind + WS-Current-Wind) / 2.
028900      move      WS-Mid-Sum       to WH-Wind-Speed.
029000      perform   aa032-Place-If-New.
029100 
029200  aa030-Exit.  exit section.
029300 
029400  aa032-Place-If-New          section.
029500***********************************
029600* Looks WH-TS up in the table; a hit means this timestamp already
029700* came off a prior run and is left untouched, otherwise the table
029800* is grown by one entry in ascending order - mirrors aa034/aa035 in
029900* ELIMPORT exactly.
030000      set       EL-Wthr-Idx to 1.
030100      if        WS-Mast-Count not = zero
030200                search all EL-Wthr-Entry
030300                     at end
030400                          perform  aa033-Insert-Entry
030500                          go to    aa032-Exit
030600                     when  EL-Wthr-TS-T (EL-Wthr-Idx) = WH-TS
030700                          go to    aa032-Exit
030800                end-search
030900      end-if.
031000      perform   aa033-Insert-Entry.
031100 
031200  aa032-Exit.  exit section.
031300 
031400  aa033-Insert-Entry          section.
031500***********************************
031600      perform   aa0331-Shift-One-Entry thru aa0331-Exit
031700                varying    WS-Shift-Idx from WS-Mast-Count by -1
031800                until      WS-Shift-Idx < EL-Wthr-Idx.
031900      move      WH-TS            to EL-Wthr-TS-T     (EL-Wthr-Idx).
032000      move      WH-Temperature   to EL-Wthr-Temp-T    (EL-Wthr-Idx).
032100      move      WH-Precipitation to EL-Wthr-Precip-T  (EL-Wthr-Idx).
032200      move      WH-Cloud-Cover   to EL-Wthr-Cloud-T   (EL-Wthr-Idx).
032300      move      WH-Shortwave-Rad to EL-Wthr-Short-T   (EL-Wthr-Idx).
032400      move      WH-Direct-Rad    to EL-Wthr-Direct-T  (EL-Wthr-Idx).
032500      move      WH-Wind-Speed    to EL-Wthr-Wind-T    (EL-Wthr-Idx).
032600      add       1 to WS-Mast-Count.
032700      add       1 to WS-Recs-Written.
032800 
032900  aa033-Exit.  exit section.
033000 
033100  aa0331-Shift-One-Entry      section.
033200***********************************
033300      move      EL-Wthr-Entry (WS-Shift-Idx)
033400                  to  EL-Wthr-Entry (WS-Shift-Idx + 1).
033500 
033600  aa0331-Exit.  exit section.
033700 
033800  aa040-Rewrite-Master        section.
033900***********************************
034000* Table is already in ascending WH-TS order, old entries and new
034100* insertions alike, so the whole thing is simply written back out -
034200* no sort step is needed or used.
034300      open      output Weather-Master-File.
034400      perform   aa0401-Write-One-Entry thru aa0401-Exit
034500                varying    EL-Wthr-Idx from 1 by 1
034600                until      EL-Wthr-Idx > WS-Mast-Count.
034700      close     Weather-Master-File.
034800 
034900  aa040-Exit.  exit section.
035000 
035100  aa0401-Write-One-Entry      section.
035200***********************************
035300      move      EL-Wthr-TS-T     (EL-Wthr-Idx) to WH-TS.
035400      move      EL-Wthr-Temp-T   (EL-Wthr-Idx) to WH-Temperature.
035500      move      EL-Wthr-Precip-T (EL-Wthr-Idx) to WH-Precipitation.
035600      move      EL-Wthr-Cloud-T  (EL-Wthr-Idx) to WH-Cloud-Cover.
035700      move      EL-Wthr-Short-T  (EL-Wthr-Idx) to WH-Shortwave-Rad.
035800      move      EL-Wthr-Direct-T (EL-Wthr-Idx) to WH-Direct-Rad.
035900      move      EL-Wthr-Wind-T   (EL-Wthr-Idx) to WH-Wind-Speed.
036000      write     EL-Weather-Record.
036100 
036200  aa0401-Exit.  exit section.
036300 
036400  aa050-Print-Control-Totals  section.
036500***********************************
036600      display   "ELWTHR  - WEATHER RESAMPLE CONTROL TOTALS".
036700      display   "30-MINUTE RECORDS WRITTEN : " WS-Recs-Written.
036800 
036900  aa050-Exit.  exit section.
037000 
