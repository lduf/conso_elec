000100******************************************************
000200*                                                     *
000300*  Select For Weather Master, 30-Minute (WTHRMAST)
000400*                                                     *
000500******************************************************
000600*  19/01/26 rjf - Created.
000700     select Weather-Master-File assign to "WTHRMAST"
000800         organization is sequential
000900         file status  is EL-Wthrmast-Status.
001000*
