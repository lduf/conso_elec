000100******************************************************
000200*                                                     *
000300*  Fd For Settings File (SETTINGS)
000400*                                                     *
000500******************************************************
000600*  20/01/26 rjf - Created.
000700     fd  Settings-File
000800         label records are standard
000900         record contains 56 characters.
001000     copy "WSELSET.cob".
001100*
