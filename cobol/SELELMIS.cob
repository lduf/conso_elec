000100******************************************************
000200*                                                     *
000300*  Select For Missing Weather Days List (MISSDAYS)
000400*                                                     *
000500******************************************************
000600*  26/01/26 rjf - Created.
000700     select Missing-Days-File assign to "MISSDAYS"
000800         organization is line sequential
000900         file status  is EL-Missdays-Status.
001000*
