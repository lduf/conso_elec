000100****************************************************************
000200*                                                                *
000300*   Consumption Analysis - HP/HC, PV, Talon & Summary Report     *
000400*                                                                *
000500****************************************************************
000600*
000700  identification          division.
000800*=================================
000900 
001000  program-id.       ELRPT.
001100***
001200  author.            R. J. Fennimore.
001300***
001400  installation.      Data Processing - Meter Readings Section.
001500***
001600  date-written.      02/06/1987.
001700***
001800  date-compiled.
001900***
002000  security.          Unpublished - Section use only.
002100***
002200*   Remarks.          Runs the cost/solar analysis over an operator-
002300*                     supplied date range.  Joins CONSMAST to WTHRMAST
002400*                     on timestamp, splits every half-hour reading
002500*                     into peak (HP) / off-peak (HC) by the window
002600*                     held on SETTINGS, simulates the panel's PV
002700*                     output from the shortwave radiation figure,
002800*                     and works out net consumption, lost solar,
002900*                     self-consumption and solar-coverage ratios,
003000*                     the base-load (talon) and the period average
003100*                     and peaks - printed to RPTFILE.
003200***
003300*   Called Modules.
003400*                     None.
003500***
003600*   Files used :
003700*                     CONSMAST.   Consumption master, input.
003800*                     WTHRMAST.   Weather master, input.
003900*                     SETTINGS.   Tariff/PV parameter record.
004000*                     RPTFILE.    Printed summary, output.
004100***
004200*   Error messages used.
004300*                     None - file status checked in line.
004400***
004500******************************************************************
004600* Change Log.
004700******************************************************************
004800* 02/06/87 rjf - 1.0.00 Created.                                  ELR0001
004900* 14/09/89 rjf - 1.0.01 Talon now found by a table scan rather    ELR0002
005000*                than re-reading the master a second time sorted -ELR0003
005100*                the in-memory table was already built for costingELR0004
005200* 23/09/98 pmh - 1.1.00 Y2K - CR-Start-TS/WH-TS already full      ELR0005
005300*                4-digit year, no change needed here, noted for   ELR0006
005400*                the audit.                                       ELR0007
005500* 11/01/02 pmh - 1.1.01 Date range card now echoed onto the reportELR0008
005600*                heading - auditor kept asking which run a print  ELR0009
005700*                belonged to.                                     ELR0010
005800* 20/08/09 dok - 1.2.00 Moved to comp-3 accumulators throughout,  ELR0011
005900*                were zoned decimal, to cut down on rounding noiseELR0012
006000*                over a full year's run.                          ELR0013
006100* 03/02/26 rjf - 1.3.00 Settings now created with the documented  ELR0014
006200*                defaults on first run instead of aborting when   ELR0015
006300*                SETTINGS was not yet on file.                    ELR0016
006400******************************************************************
006500 
006600  environment             division.
006700*=================================
006800 
006900  configuration           section.
007000  special-names.
007100      C01 is TOP-OF-FORM
007200      class EL-Numeric-Class is "0" thru "9"
007300      UPSI-0.
007400 
007500  input-output            section.
007600  file-control.
007700      copy "SELELCNM.cob".
007800      copy "SELELWMS.cob".
007900      copy "SELELSET.cob".
008000      copy "SELELRPT.cob".
008100 
008200  data                    division.
008300*=================================
008400 
008500  file                    section.
008600      copy "FDELCNM.cob".
008700      copy "FDELWMS.cob".
008800      copy "FDELSET.cob".
008900 
009000  fd  Report-File
009100      reports are Consumption-Analysis-Report.
009200 
009300  working-storage         section.
009400*-------------------------
009500  77  prog-name               pic x(17)  value "ELRPT   (1.3.00)".
009600 
009700  01  WS-Data.
009800      03  EL-Consmast-Status     pic xx.
009900      03  EL-Wthrmast-Status     pic xx.
010000      03  EL-Settings-Status     pic xx.
010100      03  EL-Rptfile-Status      pic xx.
010200*
010300      03  WS-Cons-Eof-Sw         pic x      value "N".
010400          88  WS-Cons-Eof                   value "Y".
010500      03  WS-Period-Sw           pic x.
010600          88  WS-Is-HP                      value "P".
010700          88  WS-Is-HC                      value "C".
010800      03  WS-Mast-Count          binary-long unsigned value zero.
010900*          Number of 30-minute weather readings held in EL-Wthr-Table.
011000      03  WS-Rec-Count           binary-long unsigned value zero.
011100      03  WS-Shift-Idx           binary-long unsigned.
011200      03  filler                 pic x(04).
011300 
011400* Operator's date-range parameter card - dd date fields only, the
011500* time of day is forced to the start/end of the calendar day below.
011600  01  WS-Param-Card.
011700      03  WS-Param-Start-Date    pic 9(8).
011800      03  WS-Param-End-Date      pic 9(8).
011900      03  filler                 pic x(04).
012000  01  WS-Range-Start-TS          pic 9(14)      comp.
012100  01  WS-Range-End-TS            pic 9(14)      comp.
012200 
012300  copy "WSELDATE.cob".
012400 
012500* In-memory copy of the weather master, loaded once and located by
012600* SEARCH ALL for the join to the consumption record being analysed -
012700* same table shape ELWTHR builds when it writes WTHRMAST.
012800  01  EL-Wthr-Table.
012900      03  EL-Wthr-Entry occurs 40000 times
013000                        ascending key is EL-Wthr-TS-T
013100                        indexed by EL-Wthr-Idx.
013200          05  EL-Wthr-TS-T       pic 9(14)      comp.
013300          05  EL-Wthr-Temp-T     pic s9(3)v9(2) comp-3.
013400          05  EL-Wthr-Precip-T   pic s9(3)v9(2) comp-3.
013500          05  EL-Wthr-Cloud-T    pic s9(3)v9(2) comp-3.
013600          05  EL-Wthr-Short-T    pic s9(4)v9(2) comp-3.
013700          05  EL-Wthr-Direct-T   pic s9(4)v9(2) comp-3.
013800          05  EL-Wthr-Wind-T     pic s9(3)v9(2) comp-3.
013900          05  filler             pic x(06).
014000 
014100* Per-record work fields - the joined radiation value (zero when
014200* no weather record matches), the PV/net/lost/used-PV results.
014300  01  WS-Record-Work.
014400      03  WS-Join-Short-Rad      pic s9(4)v9(2) comp-3.
014500      03  WS-PV-Kwh              pic s9(5)v9(3) comp-3.
014600      03  WS-Net-Kwh             pic s9(5)v9(3) comp-3.
014700      03  WS-Lost-Kwh            pic s9(5)v9(3) comp-3.
014800      03  WS-Used-Kwh            pic s9(5)v9(3) comp-3.
014900      03  filler                 pic x(04).
015000 
015100* Accumulators, split HP / HC, totalled in aa040 once the range has
015200* been fully read.
015300  01  WS-Totals.
015400      03  WS-Sum-Cons-HP         pic s9(7)v9(3) comp-3 value zero.
015500      03  WS-Sum-Cons-HC         pic s9(7)v9(3) comp-3 value zero.
015600      03  WS-Sum-Cons-Total      pic s9(7)v9(3) comp-3 value zero.
015700      03  WS-Sum-Net-HP          pic s9(7)v9(3) comp-3 value zero.
015800      03  WS-Sum-Net-HC          pic s9(7)v9(3) comp-3 value zero.
015900      03  WS-Sum-Net-Total       pic s9(7)v9(3) comp-3 value zero.
016000      03  WS-Sum-PV-HP           pic s9(7)v9(3) comp-3 value zero.
016100      03  WS-Sum-PV-HC           pic s9(7)v9(3) comp-3 value zero.
016200      03  WS-Sum-PV-Total        pic s9(7)v9(3) comp-3 value zero.
016300      03  WS-Sum-Lost-HP         pic s9(7)v9(3) comp-3 value zero.
016400      03  WS-Sum-Lost-HC         pic s9(7)v9(3) comp-3 value zero.
016500      03  WS-Sum-Lost-Total      pic s9(7)v9(3) comp-3 value zero.
016600      03  WS-Sum-Used-PV         pic s9(7)v9(3) comp-3 value zero.
016700      03  WS-Max-Cons-Kwh        pic s9(5)v9(3) comp-3 value zero.
016800      03  WS-Max-Cons-TS         pic 9(14)      comp  value zero.
016900      03  WS-Max-PV-Kwh          pic s9(5)v9(3) comp-3 value zero.
017000      03  WS-Max-PV-TS           pic 9(14)      comp  value zero.
017100      03  WS-Cost-Without-HP     pic s9(7)v99   comp-3 value zero.
017200      03  WS-Cost-Without-HC     pic s9(7)v99   comp-3 value zero.
017300      03  WS-Cost-Without-Total  pic s9(7)v99   comp-3 value zero.
017400      03  WS-Cost-With-HP        pic s9(7)v99   comp-3 value zero.
017500      03  WS-Cost-With-HC        pic s9(7)v99   comp-3 value zero.
017600      03  WS-Cost-With-Total     pic s9(7)v99   comp-3 value zero.
017700      03  WS-Avg-Cons            pic s9(5)v9(3) comp-3 value zero.
017800      03  WS-Auto-Pct            pic s9(3)v99   comp-3 value zero.
017900      03  WS-Cover-Pct           pic s9(3)v99   comp-3 value zero.
018000      03  WS-Talon-Kwh           pic s9(5)v9(3) comp-3 value zero.
018100      03  filler                 pic x(08)      value spaces.
018200 
018300* Retained consumption values, kept in ascending order by a simple
018400* table scan/shift insert as each record is analysed, so the talon
018500* (5th-percentile) figure can be picked straight off the table at
018600* aa041 without a second pass or a SORT verb.
018700  01  EL-Talon-Table.
018800      03  EL-Talon-Entry occurs 20000 times
018900                        indexed by EL-Talon-Idx.
019000          05  EL-Talon-Kwh-T     pic s9(5)v9(3) comp-3.
019100          05  filler             pic x(03).
019200  01  WS-Talon-Count             binary-long unsigned value zero.
019300  01  WS-Talon-Scan-Idx          binary-long unsigned.
019400  01  WS-Talon-Pctl-Idx          binary-long unsigned.
019500 
019600* Report-Writer source fields - moved ahead of each GENERATE.
019700  01  WS-Rw-Work.
019800      03  WS-Rw-Label            pic x(30)      value spaces.
019900      03  WS-Rw-Hp-3             pic s9(5)v9(3) comp-3 value zero.
020000      03  WS-Rw-Hc-3             pic s9(5)v9(3) comp-3 value zero.
020100      03  WS-Rw-Tot-3            pic s9(5)v9(3) comp-3 value zero.
020200      03  WS-Rw-Hp-2             pic s9(7)v99   comp-3 value zero.
020300      03  WS-Rw-Hc-2             pic s9(7)v99   comp-3 value zero.
020400      03  WS-Rw-Tot-2            pic s9(7)v99   comp-3 value zero.
020500      03  WS-Rw-Single-3         pic s9(5)v9(3) comp-3 value zero.
020600      03  WS-Rw-Single-Pct       pic s9(3)v99   comp-3 value zero.
020700      03  WS-Rw-Single-Ts        pic 9(14)      comp  value zero.
020800      03  filler                 pic x(04)      value spaces.
020900 
021000* Settings defaults, written when SETTINGS does not yet exist - the
021100* figures match the documented site defaults per the Settings record
021200* layout.
021300  01  WS-Settings-Defaults.
021400      03  WSD-HP-Cost            pic s9(2)v9(4) comp-3 value 0.2700.
021500      03  WSD-HC-Cost            pic s9(2)v9(4) comp-3 value 0.2068.
021600      03  WSD-HP-Start           pic 9(6)              value 071500.
021700      03  WSD-HP-End             pic 9(6)              value 233000.
021800      03  WSD-Latitude           pic s9(3)v9(6) comp-3 value 48.680000.
021900      03  WSD-Longitude          pic s9(3)v9(6) comp-3 value 3.219999.
022000      03  WSD-Solar-Wc           pic 9(6)       comp   value zero.
022100      03  WSD-Solar-Eff          pic 9(3)v9(2)  comp-3 value 80.00.
022200      03  WSD-Solar-Cost         pic 9(7)v9(2)  comp-3 value zero.
022300      03  filler                 pic x(04)      value spaces.
022400 
022500  report                 section.
022600*=================================
022700 
022800  RD  Consumption-Analysis-Report
022900      Page Limit   60
023000      Heading      1
023100      First Detail 8
023200      Last  Detail 58.
023300 
023400  01  Rw-Page-Head     Type Page Heading.
023500      03  line  1.
023600          05  col  40  pic x(33)
023700                       value "ELECTRICITY CONSUMPTION ANALYSIS".
023800          05  col  74  pic x(5)   value "PAGE ".
023900          05  col  79  pic zz9    source Page-Counter.
024000      03  line  2.
024100          05  col   2  pic x(6)   value "RANGE ".
024200          05  col   9  pic 9(8)   source WS-Param-Start-Date.
024300          05  col  18  pic x(4)   value " TO ".
024400          05  col  22  pic 9(8)   source WS-Param-End-Date.
024500      03  line  3.
024600          05  col   2  pic x(8)   value "HP COST".
024700          05  col  11  pic z9.9999 source WSD-HP-Cost.
024800          05  col  22  pic x(8)   value "HC COST".
024900          05  col  31  pic z9.9999 source WSD-HC-Cost.
025000          05  col  42  pic x(9)   value "HP WINDOW".
025100          05  col  52  pic 9(6)   source WSD-HP-Start.
025200          05  col  58  pic x(1)   value "-".
025300          05  col  59  pic 9(6)   source WSD-HP-End.
025400      03  line  4.
025500          05  col   2  pic x(6)   value "PV WC ".
025600          05  col   9  pic zzzzz9 source WSD-Solar-Wc.
025700          05  col  22  pic x(7)   value "PV EFF ".
025800          05  col  30  pic zz9.99 source WSD-Solar-Eff.
025900      03  line  6.
026000          05  col  36  pic x(2)   value "HP".
026100          05  col  56  pic x(2)   value "HC".
026200          05  col  76  pic x(5)   value "TOTAL".
026300 
026400  01  Rw-Metric-Kwh-Line   Type Detail   line + 1.
026500      03  col   2  pic x(30)      source WS-Rw-Label.
026600      03  col  30  pic --,---9.999 source WS-Rw-Hp-3.
026700      03  col  50  pic --,---9.999 source WS-Rw-Hc-3.
026800      03  col  70  pic --,---9.999 source WS-Rw-Tot-3.
026900 
027000  01  Rw-Metric-Cost-Line  Type Detail   line + 1.
027100      03  col   2  pic x(30)      source WS-Rw-Label.
027200      03  col  33  pic --,---9.99 source WS-Rw-Hp-2.
027300      03  col  53  pic --,---9.99 source WS-Rw-Hc-2.
027400      03  col  73  pic --,---9.99 source WS-Rw-Tot-2.
027500 
027600  01  Rw-Single-Kwh-Line   Type Detail   line + 1.
027700      03  col   2  pic x(30)      source WS-Rw-Label.
027800      03  col  34  pic --,---9.999 source WS-Rw-Single-3.
027900 
028000  01  Rw-Single-Ts-Line    Type Detail   line + 1.
028100      03  col   2  pic x(30)      source WS-Rw-Label.
028200      03  col  34  pic --,---9.999 source WS-Rw-Single-3.
028300      03  col  50  pic 9(14)      source WS-Rw-Single-Ts.
028400 
028500  01  Rw-Single-Pct-Line   Type Detail   line + 1.
028600      03  col   2  pic x(30)      source WS-Rw-Label.
028700      03  col  34  pic zz9.99     source WS-Rw-Single-Pct.
028800 
028900  01  Rw-Single-Count-Line Type Detail   line + 1.
029000      03  col   2  pic x(30)      source WS-Rw-Label.
029100      03  col  34  pic zzzzz9     source WS-Rec-Count.
029200 
029300  procedure division.
029400 
029500  aa000-Main                  section.
029600***********************************
029700      perform   aa005-Get-Or-Create-Settings.
029800      perform   aa010-Accept-Run-Parameters.
029900      perform   aa015-Load-Weather-Table.
030000      open      input Consumption-Master-File.
030100      perform   aa020-Process-Range
030200                until      WS-Cons-Eof.
030300      close     Consumption-Master-File.
030400      perform   aa040-Compute-Summary.
030500      open      output Report-File.
030600      perform   aa050-Print-Report.
030700      close     Report-File.
030800      goback.
030900 
031000  aa000-Exit.  exit section.
031100 
031200  aa005-Get-Or-Create-Settings section.
031300***********************************
031400* First run on a new installation has no SETTINGS yet - create it
031500* with the documented site defaults rather than aborting the run.
031600      open      input Settings-File.
031700      if        EL-Settings-Status = "35"
031800                move      WSD-HP-Cost    to Set-HP-Cost
031900                move      WSD-HC-Cost    to Set-HC-Cost
032000                move      WSD-HP-Start   to Set-HP-Start
032100                move      WSD-HP-End     to Set-HP-End
032200                move      WSD-Latitude   to Set-Latitude
032300                move      WSD-Longitude  to Set-Longitude
032400                move      WSD-Solar-Wc   to Set-Solar-Wc
032500                move      WSD-Solar-Eff  to Set-Solar-Eff
032600                move      WSD-Solar-Cost to Set-Solar-Cost
032700                open      output Settings-File
032800                write     EL-Settings-Record
032900                close     Settings-File
033000      else
033100                read      Settings-File next record
033200                close     Settings-File
033300      end-if.
033400 
033500  aa005-Exit.  exit section.
033600 
033700  aa010-Accept-Run-Parameters section.
033800***********************************
033900* Date range card - both days inclusive, so the end timestamp is
034000* forced to the last second of the end date.
034100      accept    WS-Param-Card from console.
034200      move      zero            to TS-Full.
034300      move      WS-Param-Start-Date to TS-Day-CCYYMMDD.
034400      move      TS-Full         to WS-Range-Start-TS.
034500      move      zero            to TS-Full.
034600      move      WS-Param-End-Date   to TS-Day-CCYYMMDD.
034700      compute   TS-Full = TS-Full + 235959.
034800      move      TS-Full         to WS-Range-End-TS.
034900 
035000  aa010-Exit.  exit section.
035100 
035200  aa015-Load-Weather-Table    section.
035300***********************************
035400* Brings the whole of WTHRMAST into EL-Wthr-Table so the join in
035500* aa021 can be a SEARCH ALL rather than a second sequential file.
035600      move      zero to WS-Mast-Count.
035700      open      input Weather-Master-File.
035800      if        EL-Wthrmast-Status = "35"
035900                go to     aa015-Exit
036000      end-if.
036100      perform   aa016-Read-Weather-Rec.
036200      perform   aa017-Store-Weather-Rec
036300                until      EL-Wthrmast-Status = "10".
036400      close     Weather-Master-File.
036500 
036600  aa015-Exit.  exit section.
036700 
036800  aa016-Read-Weather-Rec      section.
036900***********************************
037000      read      Weather-Master-File next record
037100                at end
037200                move      "10" to EL-Wthrmast-Status
037300      end-read.
037400 
037500  aa016-Exit.  exit section.
037600 
037700  aa017-Store-Weather-Rec     section.
037800***********************************
037900      add       1 to WS-Mast-Count.
038000      set       EL-Wthr-Idx to WS-Mast-Count.
038100      move      WH-TS            to EL-Wthr-TS-T     (EL-Wthr-Idx).
038200      move      WH-Temperature   to EL-Wthr-Temp-T    (EL-Wthr-Idx).
038300      move      WH-Precipitation to EL-Wthr-Precip-T  (EL-Wthr-Idx).
038400      move      WH-Cloud-Cover   to EL-Wthr-Cloud-T   (EL-Wthr-Idx).
038500      move      WH-Shortwave-Rad to EL-Wthr-Short-T   (EL-Wthr-Idx).
038600      move      WH-Direct-Rad    to EL-Wthr-Direct-T  (EL-Wthr-Idx).
038700      move      WH-Wind-Speed    to EL-Wthr-Wind-T    (EL-Wthr-Idx).
038800      perform   aa016-Read-Weather-Rec.
038900 
039000  aa017-Exit.  exit section.
039100 
039200  aa020-Process-Range         section.
039300***********************************
039400* CONSMAST is ascending on CR-Start-TS, so the range is read straight
039500* through - anything before the start date is skipped, and the run
039600* stops the moment a record past the end date is seen.
039700      read      Consumption-Master-File next record
039800                at end
039900                set       WS-Cons-Eof to true
040000                go to     aa020-Exit
040100      end-read.
040200      if        CR-Start-TS < WS-Range-Start-TS
040300                go to     aa020-Exit
040400      end-if.
040500      if        CR-Start-TS > WS-Range-End-TS
040600                set       WS-Cons-Eof to true
040700                go to     aa020-Exit
040800      end-if.
040900      perform   aa021-Join-Weather.
041000      perform   aa022-Classify-And-Compute.
041100      perform   aa023-Accumulate-Totals.
041200      perform   aa024-Insert-Talon-Value.
041300 
041400  aa020-Exit.  exit section.
041500 
041600  aa021-Join-Weather          section.
041700***********************************
041800* Looks the weather reading up by equal timestamp; no match leaves
041900* the radiation figure at zero, which the PV formula already treats
042000* as no solar contribution for the half-hour.
042100      move      zero to WS-Join-Short-Rad.
042200      set       EL-Wthr-Idx to 1.
042300      if        WS-Mast-Count not = zero
042400                search all EL-Wthr-Entry
042500                     when  EL-Wthr-TS-T (EL-Wthr-Idx) = CR-Start-TS
042600                           move  EL-Wthr-Short-T (EL-Wthr-Idx)
042700                                 to WS-Join-Short-Rad
042800                end-search
042900      end-if.
043000 
043100  aa021-Exit.  exit section.
043200 
043300  aa022-Classify-And-Compute  section.
043400***********************************
043500* PV-KWH per Remarks: shortwave W/m2 x (Wc / 1000) x (Eff% / 100),
043600* scaled from W to kWh.  Net/Lost/Used follow straight from PV versus
043700* the reading itself.  HP/HC comes off the time-of-day part of the
043800* stamp against the settings window, which may wrap past midnight.
043900      compute   WS-PV-Kwh rounded mode is nearest-away-from-zero
044000                = WS-Join-Short-Rad * (Set-Solar-Wc / 1000)
044100                  * (Set-Solar-Eff / 100) / 1000.
044200      if        CR-Kwh > WS-PV-Kwh
044300                compute  WS-Net-Kwh  = CR-Kwh - WS-PV-Kwh
044400                move     zero        to WS-Lost-Kwh
044500                move     WS-PV-Kwh   to WS-Used-Kwh
044600      else
044700                move     zero        to WS-Net-Kwh
044800                compute  WS-Lost-Kwh = WS-PV-Kwh - CR-Kwh
044900                move     CR-Kwh      to WS-Used-Kwh
045000      end-if.
045100      move      CR-Start-TS to TS-Full.
045200      if        Set-HP-Start < Set-HP-End
045300                if        TS-HHMMSS not < Set-HP-Start
045400                          and TS-HHMMSS < Set-HP-End
045500                          set  WS-Is-HP to true
045600                else
045700                          set  WS-Is-HC to true
045800                end-if
045900      else
046000                if        TS-HHMMSS not < Set-HP-Start
046100                          or  TS-HHMMSS < Set-HP-End
046200                          set  WS-Is-HP to true
046300                else
046400                          set  WS-Is-HC to true
046500                end-if
046600      end-if.
046700 
046800  aa022-Exit.  exit section.
046900 
047000  aa023-Accumulate-Totals     section.
047100***********************************
047200      add       1 to WS-Rec-Count.
047300      if        WS-Is-HP
047400                add  CR-Kwh      to WS-Sum-Cons-HP
047500                add  WS-Net-Kwh  to WS-Sum-Net-HP
047600                add  WS-PV-Kwh   to WS-Sum-PV-HP
047700                add  WS-Lost-Kwh to WS-Sum-Lost-HP
047800      else
047900                add  CR-Kwh      to WS-Sum-Cons-HC
048000                add  WS-Net-Kwh  to WS-Sum-Net-HC
048100                add  WS-PV-Kwh   to WS-Sum-PV-HC
048200                add  WS-Lost-Kwh to WS-Sum-Lost-HC
048300      end-if.
048400      add       WS-Used-Kwh to WS-Sum-Used-PV.
048500      if        CR-Kwh > WS-Max-Cons-Kwh
048600                move  CR-Kwh      to WS-Max-Cons-Kwh
048700                move  CR-Start-TS to WS-Max-Cons-TS
048800      end-if.
048900      if        WS-PV-Kwh > WS-Max-PV-Kwh
049000                move  WS-PV-Kwh   to WS-Max-PV-Kwh
049100                move  CR-Start-TS to WS-Max-PV-TS
049200      end-if.
049300 
049400  aa023-Exit.  exit section.
049500 
049600  aa024-Insert-Talon-Value    section.
049700***********************************
049800* Keeps EL-Talon-Table in ascending order a value at a time - a
049900* straight scan for the first entry not smaller than the new value,
050000* then the tail is shifted down one to make room for it.
050100      move      1 to WS-Talon-Scan-Idx.
050200      perform   aa0241-Scan-Talon-Slot
050300                until      WS-Talon-Scan-Idx > WS-Talon-Count
050400                or         EL-Talon-Kwh-T (WS-Talon-Scan-Idx)
050500                           not < CR-Kwh.
050600      perform   aa0242-Shift-One-Entry thru aa0242-Exit
050700                varying    WS-Shift-Idx from WS-Talon-Count by -1
050800                until      WS-Shift-Idx < WS-Talon-Scan-Idx.
050900      move      CR-Kwh to EL-Talon-Kwh-T (WS-Talon-Scan-Idx).
051000      add       1 to WS-Talon-Count.
051100 
051200  aa024-Exit.  exit section.
051300 
051400  aa0241-Scan-Talon-Slot      section.
051500***********************************
051600      add       1 to WS-Talon-Scan-Idx.
051700 
051800  aa0241-Exit.  exit section.
051900 
052000  aa0242-Shift-One-Entry      section.
052100***********************************
052200      move      EL-Talon-Kwh-T (WS-Shift-Idx)
052300                  to  EL-Talon-Kwh-T (WS-Shift-Idx + 1).
052400 
052500  aa0242-Exit.  exit section.
052600 
052700  aa040-Compute-Summary       section.
052800***********************************
052900* Totals, costs at the settings tariffs, the two ratios and the
053000* period average - all straight from the accumulators built above.
053100      compute   WS-Sum-Cons-Total = WS-Sum-Cons-HP + WS-Sum-Cons-HC.
053200      compute   WS-Sum-Net-Total  = WS-Sum-Net-HP  + WS-Sum-Net-HC.
053300      compute   WS-Sum-PV-Total   = WS-Sum-PV-HP   + WS-Sum-PV-HC.
053400      compute   WS-Sum-Lost-Total = WS-Sum-Lost-HP + WS-Sum-Lost-HC.
053500      compute   WS-Cost-Without-HP rounded mode is nearest-away-from-zero
053600                = WS-Sum-Cons-HP * Set-HP-Cost.
053700      compute   WS-Cost-Without-HC rounded mode is nearest-away-from-zero
053800                = WS-Sum-Cons-HC * Set-HC-Cost.
053900      compute   WS-Cost-Without-Total
054000                = WS-Cost-Without-HP + WS-Cost-Without-HC.
054100      compute   WS-Cost-With-HP rounded mode is nearest-away-from-zero
054200                = WS-Sum-Net-HP * Set-HP-Cost.
054300      compute   WS-Cost-With-HC rounded mode is nearest-away-from-zero
054400                = WS-Sum-Net-HC * Set-HC-Cost.
054500      compute   WS-Cost-With-Total
054600                = WS-Cost-With-HP + WS-Cost-With-HC.
054700      if        WS-Rec-Count = zero
054800                move      zero to WS-Avg-Cons
054900      else
055000                compute WS-Avg-Cons rounded mode is nearest-away-from-zero
055100                         = WS-Sum-Cons-Total / WS-Rec-Count
055200      end-if.
055300      if        WS-Sum-PV-Total not > zero
055400                move      zero to WS-Auto-Pct
055500      else
055600                compute WS-Auto-Pct rounded mode is nearest-away-from-zero
055700                         = 100 * WS-Sum-Used-PV / WS-Sum-PV-Total
055800      end-if.
055900      if        WS-Sum-Cons-Total not > zero
056000                move      zero to WS-Cover-Pct
056100      else
056200                compute WS-Cover-Pct rounded mode
056300                         is nearest-away-from-zero
056400                         = 100 * WS-Sum-Used-PV / WS-Sum-Cons-Total
056500      end-if.
056600      perform   aa041-Compute-Talon.
056700 
056800  aa040-Exit.  exit section.
056900 
057000  aa041-Compute-Talon         section.
057100***********************************
057200* Talon per Remarks: zero-based index floor(N x 0.05) of the sorted
057300* values - the table built by aa024 is already in that order, so
057400* the figure is picked straight off it.
057500      if        WS-Talon-Count = zero
057600                move      zero to WS-Talon-Kwh
057700      else
057800                compute  WS-Talon-Pctl-Idx
057900                         = (WS-Talon-Count * 5 / 100) + 1
058000                move     EL-Talon-Kwh-T (WS-Talon-Pctl-Idx)
058100                         to WS-Talon-Kwh
058200      end-if.
058300 
058400  aa041-Exit.  exit section.
058500 
058600  aa050-Print-Report          section.
058700***********************************
058800* One shot report - no control breaks, the whole selected range is
058900* a single summary, per Remarks.
059000      initiate  Consumption-Analysis-Report.
059100 
059200      move      "CONSUMPTION WITHOUT PV (KWH)" to WS-Rw-Label.
059300      move      WS-Sum-Cons-HP    to WS-Rw-Hp-3.
059400      move      WS-Sum-Cons-HC    to WS-Rw-Hc-3.
059500      move      WS-Sum-Cons-Total to WS-Rw-Tot-3.
059600      generate  Rw-Metric-Kwh-Line.
059700 
059800      move      "CONSUMPTION WITH PV NET (KWH)" to WS-Rw-Label.
059900      move      WS-Sum-Net-HP     to WS-Rw-Hp-3.
060000      move      WS-Sum-Net-HC     to WS-Rw-Hc-3.
060100      move      WS-Sum-Net-Total  to WS-Rw-Tot-3.
060200      generate  Rw-Metric-Kwh-Line.
060300 
060400      move      "COST WITHOUT PV (EUR)" to WS-Rw-Label.
060500      move      WS-Cost-Without-HP    to WS-Rw-Hp-2.
060600      move      WS-Cost-Without-HC    to WS-Rw-Hc-2.
060700      move      WS-Cost-Without-Total to WS-Rw-Tot-2.
060800      generate  Rw-Metric-Cost-Line.
060900 
061000      move      "COST WITH PV (EUR)" to WS-Rw-Label.
061100      move      WS-Cost-With-HP    to WS-Rw-Hp-2.
061200      move      WS-Cost-With-HC    to WS-Rw-Hc-2.
061300      move      WS-Cost-With-Total to WS-Rw-Tot-2.
061400      generate  Rw-Metric-Cost-Line.
061500 
061600      move      "SOLAR PRODUCTION (KWH)" to WS-Rw-Label.
061700      move      WS-Sum-PV-HP      to WS-Rw-Hp-3.
061800      move      WS-Sum-PV-HC      to WS-Rw-Hc-3.
061900      move      WS-Sum-PV-Total   to WS-Rw-Tot-3.
062000      generate  Rw-Metric-Kwh-Line.
062100 
062200      move      "SOLAR LOSSES (KWH)" to WS-Rw-Label.
062300      move      WS-Sum-Lost-HP    to WS-Rw-Hp-3.
062400      move      WS-Sum-Lost-HC    to WS-Rw-Hc-3.
062500      move      WS-Sum-Lost-Total to WS-Rw-Tot-3.
062600      generate  Rw-Metric-Kwh-Line.
062700 
062800      move      "AVERAGE CONSUMPTION (KWH)" to WS-Rw-Label.
062900      move      WS-Avg-Cons to WS-Rw-Single-3.
063000      generate  Rw-Single-Kwh-Line.
063100 
063200      move      "BASE LOAD / TALON (KWH)" to WS-Rw-Label.
063300      move      WS-Talon-Kwh to WS-Rw-Single-3.
063400      generate  Rw-Single-Kwh-Line.
063500 
063600      move      "PEAK CONSUMPTION (KWH)" to WS-Rw-Label.
063700      move      WS-Max-Cons-Kwh to WS-Rw-Single-3.
063800      move      WS-Max-Cons-TS  to WS-Rw-Single-Ts.
063900      generate  Rw-Single-Ts-Line.
064000 
064100      move      "PEAK PV PRODUCTION (KWH)" to WS-Rw-Label.
064200      move      WS-Max-PV-Kwh to WS-Rw-Single-3.
064300      move      WS-Max-PV-TS  to WS-Rw-Single-Ts.
064400      generate  Rw-Single-Ts-Line.
064500 
064600      move      "SELF-CONSUMPTION RATIO (PCT)" to WS-Rw-Label.
064700      move      WS-Auto-Pct to WS-Rw-Single-Pct.
064800      generate  Rw-Single-Pct-Line.
064900 
065000      move      "SOLAR COVERAGE RATIO (PCT)" to WS-Rw-Label.
065100      move      WS-Cover-Pct to WS-Rw-Single-Pct.
065200      generate  Rw-Single-Pct-Line.
065300 
065400      move      "RECORD COUNT" to WS-Rw-Label.
065500      generate  Rw-Single-Count-Line.
065600 
065700      terminate Consumption-Analysis-Report.
065800 
065900  aa050-Exit.  exit section.
066000 
