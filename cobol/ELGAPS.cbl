000100****************************************************************
000200*                                                                *
000300*   Weather-To-Consumption Gap Detection                        *
000400*                                                                *
000500****************************************************************
000600*
000700  identification          division.
000800*=================================
000900 
001000  program-id.       ELGAPS.
001100***
001200  author.            R. J. Fennimore.
001300***
001400  installation.      Data Processing - Meter Readings Section.
001500***
001600  date-written.      09/05/1987.
001700***
001800  date-compiled.
001900***
002000  security.          Unpublished - Section use only.
002100***
002200*   Remarks.          Compares the calendar days held on CONSMAST
002300*                     against the calendar days held on WTHRMAST and
002400*                     lists every day that has a meter reading but no
002500*                     weather - those are the days the weather feed
002600*                     still needs chasing up for, written to
002700*                     MISSDAYS for the overnight log.
002800***
002900*   Called Modules.
003000*                     None.
003100***
003200*   Files used :
003300*                     CONSMAST.   Consumption master, ascending.
003400*                     WTHRMAST.   Weather master, ascending.
003500*                     MISSDAYS.   Missing weather day list, output.
003600***
003700******************************************************************
003800* Change Log.
003900******************************************************************
004000* 09/05/87 rjf - 1.0.00 Created.                                  ELG0001
004100* 18/02/93 rjf - 1.0.01 Now collects the distinct day lists into  ELG0002
004200*                tables first and match-merges them, rather than  ELG0003
004300*                re-reading WTHRMAST once per CONSMAST day - far  ELG0004
004400*                too slow once CONSMAST passed a year of history. ELG0005
004500* 23/09/98 pmh - 1.1.00 Y2K - day values already full 4-digit     ELG0006
004600*                year, no change needed, noted for the audit.     ELG0007
004700******************************************************************
004800 
004900  environment             division.
005000*=================================
005100 
005200  configuration           section.
005300  special-names.
005400      C01 is TOP-OF-FORM
005500      class EL-Numeric-Class is "0" thru "9"
005600      UPSI-0.
005700 
005800  input-output            section.
005900  file-control.
006000      copy "SELELCNM.cob".
006100      copy "SELELWMS.cob".
006200      copy "SELELMIS.cob".
006300 
006400  data                    division.
006500*=================================
006600 
006700  file                    section.
006800      copy "FDELCNM.cob".
006900      copy "FDELWMS.cob".
007000      copy "FDELMIS.cob".
007100 
007200  working-storage         section.
007300*-------------------------
007400  77  prog-name               pic x(17)  value "ELGAPS  (1.1.00)".
007500 
007600  01  WS-Data.
007700      03  EL-Consmast-Status     pic xx.
007800      03  EL-Wthrmast-Status     pic xx.
007900      03  EL-Missdays-Status     pic xx.
008000*
008100      03  WS-Cons-Eof-Sw         pic x      value "N".
008200          88  WS-Cons-Eof                   value "Y".
008300      03  WS-Wthr-Eof-Sw         pic x      value "N".
008400          88  WS-Wthr-Eof                   value "Y".
008500      03  WS-Missing-Count       binary-long unsigned value zero.
008600      03  WS-Cons-Day-Count      binary-long unsigned value zero.
008700      03  WS-Wthr-Day-Count      binary-long unsigned value zero.
008800      03  WS-Cons-Idx            binary-long unsigned value zero.
008900      03  WS-Wthr-Idx            binary-long unsigned value zero.
009000      03  filler                 pic x(04).
009100 
009200  copy "WSELDATE.cob".
009300 
009400* Distinct calendar-day tables, collected ascending (both source
009500* files are already ascending on timestamp so each table simply
009600* grows on the end without needing a sort or an insertion shift).
009700  01  EL-Cons-Day-Table.
009800      03  EL-Cons-Day-Entry occurs 5000 times
009900                            indexed by EL-Cons-Day-Idx.
010000          05  EL-Cons-Day        pic 9(8)       comp.
010100          05  filler             pic x(04).
010200  01  EL-Wthr-Day-Table.
010300      03  EL-Wthr-Day-Entry occurs 5000 times
010400                            indexed by EL-Wthr-Day-Idx.
010500          05  EL-Wthr-Day        pic 9(8)       comp.
010600          05  filler             pic x(04).
010700 
010800  procedure division.
010900 
011000  aa000-Main                  section.
011100***********************************
011200      perform   aa010-Collect-Consumption-Days.
011300      perform   aa020-Collect-Weather-Days.
011400      open      output Missing-Days-File.
011500      perform   aa030-Match-Merge-Days.
011600      close     Missing-Days-File.
011700      perform   aa040-Print-Control-Totals.
011800      goback.
011900 
012000  aa000-Exit.  exit section.
012100 
012200  aa010-Collect-Consumption-Days section.
012300***********************************
012400* Walks CONSMAST once, ascending, and keeps one table entry per
012500* change of calendar day - the table therefore comes out already
012600* sorted and with no duplicate days in it.
012700      open      input Consumption-Master-File.
012800      if        EL-Consmast-Status = "35"
012900                go to     aa010-Exit
013000      end-if.
013100      perform   aa011-Read-Cons-Rec.
013200      perform   aa012-Store-Cons-Day
013300                until      WS-Cons-Eof.
013400      close     Consumption-Master-File.
013500 
013600  aa010-Exit.  exit section.
013700 
013800  aa011-Read-Cons-Rec         section.
013900***********************************
014000      read      Consumption-Master-File next record
014100                at end
014200                set       WS-Cons-Eof to true
014300      end-read.
014400 
014500  aa011-Exit.  exit section.
014600 
014700  aa012-Store-Cons-Day        section.
014800***********************************
014900      move      CR-Start-TS to TS-Full.
015000      if        WS-Cons-Day-Count = zero
015100                or         TS-Day-CCYYMMDD not =
015200                           EL-Cons-Day (WS-Cons-Day-Count)
015300                add        1 to WS-Cons-Day-Count
015400                move       TS-Day-CCYYMMDD
015500                       to  EL-Cons-Day (WS-Cons-Day-Count)
015600      end-if.
015700      perform   aa011-Read-Cons-Rec.
015800 
015900  aa012-Exit.  exit section.
016000 
016100  aa020-Collect-Weather-Days  section.
016200***********************************
016300      open      input Weather-Master-File.
016400      if        EL-Wthrmast-Status = "35"
016500                go to     aa020-Exit
016600      end-if.
016700      perform   aa021-Read-Wthr-Rec.
016800      perform   aa022-Store-Wthr-Day
016900                until      WS-Wthr-Eof.
017000      close     Weather-Master-File.
017100 
017200  aa020-Exit.  exit section.
017300 
017400  aa021-Read-Wthr-Rec         section.
017500***********************************
017600      read      Weather-Master-File next record
017700                at end
017800                set       WS-Wthr-Eof to true
017900      end-read.
018000 
018100  aa021-Exit.  exit section.
018200 
018300  aa022-Store-Wthr-Day        section.
018400***********************************
018500      move      WH-TS to TS-Full.
018600      if        WS-Wthr-Day-Count = zero
018700                or         TS-Day-CCYYMMDD not =
018800                           EL-Wthr-Day (WS-Wthr-Day-Count)
018900                add        1 to WS-Wthr-Day-Count
019000                move       TS-Day-CCYYMMDD
019100                       to  EL-Wthr-Day (WS-Wthr-Day-Count)
019200      end-if.
019300      perform   aa021-Read-Wthr-Rec.
019400 
019500  aa022-Exit.  exit section.
019600 
019700  aa030-Match-Merge-Days      section.
019800***********************************
019900* Both tables are ascending and each holds distinct days, so the
020000* difference (consumption days not on the weather table) is a
020100* single classic match-merge pass - no look-up of one table for
020200* every entry of the other is needed.
020300      set       EL-Cons-Day-Idx to 1.
020400      set       EL-Wthr-Day-Idx to 1.
020500      perform   aa031-Compare-One-Day
020600                until      EL-Cons-Day-Idx > WS-Cons-Day-Count.
020700 
020800  aa030-Exit.  exit section.
020900 
021000  aa031-Compare-One-Day       section.
021100***********************************
021200      if        EL-Wthr-Day-Idx > WS-Wthr-Day-Count
021300*               Weather table exhausted - every remaining
021400*               consumption day is missing weather.
021500                perform   aa032-Write-Missing-Day
021600                set       EL-Cons-Day-Idx up by 1
021700                go to     aa031-Exit
021800      end-if.
021900      if        EL-Cons-Day (EL-Cons-Day-Idx) =
022000                EL-Wthr-Day (EL-Wthr-Day-Idx)
022100                set       EL-Cons-Day-Idx up by 1
022200                set       EL-Wthr-Day-Idx up by 1
022300      else
022400           if   EL-Cons-Day (EL-Cons-Day-Idx) <
022500                EL-Wthr-Day (EL-Wthr-Day-Idx)
022600                perform   aa032-Write-Missing-Day
022700                set       EL-Cons-Day-Idx up by 1
022800           else
022900                set       EL-Wthr-Day-Idx up by 1
023000           end-if
023100      end-if.
023200 
023300  aa031-Exit.  exit section.
023400 
023500  aa032-Write-Missing-Day     section.
023600***********************************
023700      move      EL-Cons-Day (EL-Cons-Day-Idx) to MD-Missing-Day.
023800      write     MD-Missing-Day.
023900      add       1 to WS-Missing-Count.
024000 
024100  aa032-Exit.  exit section.
024200 
024300  aa040-Print-Control-Totals  section.
024400***********************************
024500      display   "ELGAPS  - WEATHER GAP DETECTION CONTROL TOTALS".
024600      display   "CONSUMPTION DAYS SCANNED : " WS-Cons-Day-Count.
024700      display   "WEATHER DAYS SCANNED     : " WS-Wthr-Day-Count.
024800      display   "DAYS MISSING WEATHER     : " WS-Missing-Count.
024900 
025000  aa040-Exit.  exit section.
025100 
