000100******************************************************
000200*                                                     *
000300*  Generic 14-Digit Timestamp Work Area               *
000400*     CCYYMMDDHHMMSS with alternate views             *
000500*                                                     *
000600******************************************************
000700*  21/01/26 rjf - Created, lifted out of ELIMPORT so
000800*                 ELWTHR, ELGAPS & ELRPT can share the
000900*                 same break-down of a stamp.
001000*  04/02/26 rjf - Added TS-Day-Part for the day-list
001100*                 logic used by ELGAPS.
001200 01  EL-Timestamp-Work.
001300     03  TS-Full                pic 9(14).
001400     03  TS-Parts redefines TS-Full.
001500         05  TS-CCYY            pic 9(4).
001600         05  TS-MM              pic 99.
001700         05  TS-DD              pic 99.
001800         05  TS-HH              pic 99.
001900         05  TS-MI              pic 99.
002000         05  TS-SS              pic 99.
002100     03  TS-Day-Part redefines TS-Full.
002200         05  TS-Day-CCYYMMDD    pic 9(8).
002300         05  filler             pic 9(6).
002400     03  TS-HHMMSS-Part redefines TS-Full.
002500         05  filler             pic 9(8).
002600         05  TS-HHMMSS          pic 9(6).
002700*
