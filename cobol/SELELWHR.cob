000100******************************************************
000200*                                                     *
000300*  Select For Hourly Weather Feed (WTHRHRLY)
000400*                                                     *
000500******************************************************
000600*  19/01/26 rjf - Created.
000700     select Weather-Hourly-File assign to "WTHRHRLY"
000800         organization is sequential
000900         file status  is EL-Wthrhrly-Status.
001000*
