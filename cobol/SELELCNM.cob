000100******************************************************
000200*                                                     *
000300*  Select For Consumption Master (CONSMAST)
000400*                                                     *
000500******************************************************
000600*  18/01/26 rjf - Created.
000700*  11/02/26 rjf - Switched to a new working copy on import so the
000800*                 master can be rewritten in one pass - see
000900*                 ELIMPORT aa040.
001000     select Consumption-Master-File assign to "CONSMAST"
001100         organization is sequential
001200         file status  is EL-Consmast-Status.
001300*
