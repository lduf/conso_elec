000100******************************************************
000200*                                                     *
000300*  Fd For Consumption Master (CONSMAST)
000400*                                                     *
000500******************************************************
000600*  18/01/26 rjf - Created.
000700     fd  Consumption-Master-File
000800         label records are standard
000900         record contains 30 characters.
001000     copy "WSELCONS.cob".
001100*
