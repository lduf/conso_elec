000100******************************************************
000200*                                                     *
000300*  Record Definition For Raw Consumption Export       *
000400*     As received from the utility, after the 15      *
000500*     header lines have been skipped.                 *
000600*                                                     *
000700******************************************************
000800*  File width 60 bytes, line sequential (text).
000900*
001000*  18/01/26 rjf - Created.
001100*  02/02/26 rjf - Widened Raw-Kwh-Value from x(10) to
001200*                 x(12) - utility started padding the
001300*                 export with leading blanks some days.
001400 01  EL-Raw-Consumption-Record.
001500*     Raw-Start-Stamp / Raw-End-Stamp are dd/mm/yyyy
001600*     hh:mm:ss as delivered - Raw-Kwh-Value may still
001700*     carry a decimal comma - see ELIMPORT aa030.
001800     03  Raw-Start-Stamp        pic x(19).
001900     03  Raw-End-Stamp          pic x(19).
002000     03  Raw-Kwh-Value          pic x(12).
002100     03  filler                 pic x(10).
002200*
