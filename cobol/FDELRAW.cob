000100******************************************************
000200*                                                     *
000300*  Fd For Raw Consumption Export (RAWCONSO)
000400*                                                     *
000500******************************************************
000600*  18/01/26 rjf - Created.
000700     fd  Raw-Consumption-File
000800         label records are standard
000900         record contains 60 characters.
001000     copy "WSELRAW.cob".
001100*
