000100******************************************************
000200*                                                     *
000300*  Fd For Weather Master, 30-Minute (WTHRMAST)
000400*                                                     *
000500******************************************************
000600*  19/01/26 rjf - Created.
000700     fd  Weather-Master-File
000800         label records are standard
000900         record contains 42 characters.
001000     copy "WSELWTHR.cob".
001100*
