000100******************************************************
000200*                                                     *
000300*  Record Definition For Weather Files                *
000400*     Used for both WTHRHRLY (hourly, as received)    *
000500*     and WTHRMAST (resampled to 30 min) - same       *
000600*     layout for both per Analysis spec.              *
000700*     Uses WH-TS as key (ascending, unique on master)  *
000800*                                                     *
000900******************************************************
001000*  File width 42 bytes.
001100*
001200*  19/01/26 rjf - Created.
001300*  25/01/26 rjf - Direct-Rad added, was left out of
001400*                 the first cut - feed carries it.
001500 01  EL-Weather-Record.
001600     03  WH-TS                  pic 9(14)      comp.
001700     03  WH-Temperature         pic s9(3)v9(2) comp-3.
001800     03  WH-Precipitation       pic s9(3)v9(2) comp-3.
001900     03  WH-Cloud-Cover         pic s9(3)v9(2) comp-3.
002000     03  WH-Shortwave-Rad       pic s9(4)v9(2) comp-3.
002100     03  WH-Direct-Rad          pic s9(4)v9(2) comp-3.
002200     03  WH-Wind-Speed          pic s9(3)v9(2) comp-3.
002300     03  filler                 pic x(12).
002400*
