000100******************************************************
000200*                                                     *
000300*  Fd For Missing Weather Days List (MISSDAYS)
000400*                                                     *
000500******************************************************
000600*  26/01/26 rjf - Created.
000700     fd  Missing-Days-File
000800         label records are standard
000900         record contains 8 characters.
001000     01  MD-Missing-Day          pic 9(8).
001100*
