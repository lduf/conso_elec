000100******************************************************
000200*                                                     *
000300*  Select For Settings File (SETTINGS)
000400*                                                     *
000500******************************************************
000600*  20/01/26 rjf - Created.
000700     select Settings-File assign to "SETTINGS"
000800         organization is sequential
000900         file status  is EL-Settings-Status.
001000*
